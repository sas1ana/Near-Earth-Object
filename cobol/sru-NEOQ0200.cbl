000100******************************************************************
000200* Program name:    NEOQ0200                                     *
000300* Original author: rvaccaro.                                    *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  --------------------------------------*
000800* 14/03/1987 rvaccaro      Version inicial. Normaliza el         *
000900*                          registro de parametros de consulta    *
001000*                          (NEOQQRY0) al selector NEOQSEL0 que    *
001100*                          consume el buscador NEOQ0300.          *
001200* 19/08/1989 lpaiva        RQ-8934 copia QRY0-RETURN-TYPE al      *
001300*                          selector; por defecto 'NEO ' si viene *
001400*                          en blanco.                             *
001500* 23/09/1998 jsantillan    RQ-Y2K-04 sin cambios de logica; las   *
001600*                          fechas ya llegan en AAAA-MM-DD.        *
001700* 20/06/2002 dcorvalan     RQ-1980 si no hay DATE ni START-DATE/  *
001800*                          END-DATE informados se asume BETWEEN   *
001900*                          con la fecha de hoy en ambos extremos. *
002000******************************************************************
002100*                                                                *
002200*          I D E N T I F I C A T I O N  D I V I S I O N         *
002300*                                                                *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  NEOQ0200.
002700 AUTHOR. RAUL VACCARO.
002800 INSTALLATION. IBM Z/OS.
002900 DATE-WRITTEN. 14/03/1987.
003000 DATE-COMPILED. 20/06/2002.
003100 SECURITY. CONFIDENTIAL.
003200******************************************************************
003300*                                                                *
003400*             E N V I R O N M E N T   D I V I S I O N           *
003500*                                                                *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100        UPSI-0 ON STATUS IS SW-TRACE-ACTIVO
004200               OFF STATUS IS SW-TRACE-INACTIVO.
004300******************************************************************
004400*                                                                *
004500*                      D A T A   D I V I S I O N                *
004600*                                                                *
004700******************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  SW-SWITCHES.
005100     05  SW-TRACE-ACTIVO                PIC X(01).
005200     05  SW-TRACE-INACTIVO               PIC X(01).
005300     05  FILLER                         PIC X(05).
005400******************************************************************
005500*     FECHA DE SISTEMA Y SU REDEFINES PARA EL DEFAULT DE RANGO  *
005600******************************************************************
005700 01  WS-FECHA-HOY.
005710     05  WS-FECHA-HOY-AAAAMMDD          PIC 9(08).
005720     05  FILLER                         PIC X(05).
005900 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
006000     05  WS-HOY-ANIO                    PIC 9(04).
006100     05  WS-HOY-MES                     PIC 9(02).
006200     05  WS-HOY-DIA                     PIC 9(02).
006300
006400 01  WS-FECHA-HOY-GUIONES               PIC X(10) VALUE SPACES.
006500******************************************************************
006600*     AREA DE TRABAJO PARA RECORRER LOS FILTROS RECIBIDOS       *
006700******************************************************************
006800 01  CN-VARIABLES.
006900     05  CN-IX                          PIC 9(02) COMP.
007000     05  FILLER                         PIC X(05).
007100
007200 01  WS-LIMITE-TRACE                    PIC 9(04) VALUE ZEROS.
007300 01  WS-LIMITE-TRACE-R REDEFINES WS-LIMITE-TRACE
007400                                        PIC ZZZ9.
007500******************************************************************
007600*     REDEFINES PARA TRAZA DE UN FILTRO (SOLO CON UPSI-0 ON).   *
007700*     ES UNA VISTA POR TRAMOS PARA DISPLAY DE DEPURACION, NO    *
007800*     REEMPLAZA EL PARSING REAL DE CAMPO:OPERADOR:VALOR QUE      *
007900*     HACE NEOQ0400.                                             *
008000******************************************************************
008100 01  WS-FILTRO-VISTA                    PIC X(32) VALUE SPACES.
008200 01  WS-FILTRO-VISTA-R REDEFINES WS-FILTRO-VISTA.
008300     05  WS-FILTRO-TRAMO-1              PIC X(12).
008400     05  WS-FILTRO-TRAMO-2              PIC X(10).
008500     05  WS-FILTRO-TRAMO-3              PIC X(10).
008600
008700 LINKAGE SECTION.
008800 01  LN-PARM.
008900     COPY NEOQQRY0.
009000
009100 01  LN-SELECTOR.
009200     COPY NEOQSEL0.
009300
009400 PROCEDURE DIVISION USING LN-PARM
009500                          LN-SELECTOR.
009600******************************************************************
009700*                    0000-MAINLINE                               *
009800******************************************************************
009900 0000-MAINLINE.
010000
010100     PERFORM 1000-ARMA-FECHA
010200        THRU 1000-ARMA-FECHA-EXIT
010300
010400     PERFORM 2000-ARMA-FILTROS
010500        THRU 2000-ARMA-FILTROS-EXIT
010600
010700     MOVE QRY0-RESULT-LIMIT TO SEL0-RESULT-LIMIT
010800
010900     IF QRY0-RETURN-TYPE EQUAL SPACES
011000        MOVE 'NEO ' TO SEL0-RETURN-TYPE
011100     ELSE
011200        MOVE QRY0-RETURN-TYPE TO SEL0-RETURN-TYPE
011300     END-IF
011400
011500     IF SW-TRACE-ACTIVO
011600        MOVE SEL0-RESULT-LIMIT TO WS-LIMITE-TRACE
011700        DISPLAY 'NEOQ0200 - TIPO BUSQUEDA : ' SEL0-TIPO-BUSQUEDA
011800        DISPLAY 'NEOQ0200 - LIMITE        : ' WS-LIMITE-TRACE-R
011900     END-IF
012000
012100     GOBACK.
012200
012300******************************************************************
012400*     1000-ARMA-FECHA - EQUALS SI VIENE DATE, SI NO BETWEEN      *
012500******************************************************************
012600 1000-ARMA-FECHA.
012700
012800     IF QRY0-DATE NOT EQUAL SPACES
012900        MOVE 'E'          TO SEL0-TIPO-BUSQUEDA
013000        MOVE QRY0-DATE     TO SEL0-DATE
013100        MOVE SPACES        TO SEL0-START-DATE
013200        MOVE SPACES        TO SEL0-END-DATE
013300        GO TO 1000-ARMA-FECHA-EXIT
013400     END-IF
013500
013600     MOVE 'B' TO SEL0-TIPO-BUSQUEDA
013700
013800     IF QRY0-START-DATE NOT EQUAL SPACES
013900        MOVE QRY0-START-DATE TO SEL0-START-DATE
014000     ELSE
014100*       RQ-1980: 2002 - SIN START-DATE SE USA LA FECHA DE HOY.
014200        PERFORM 1100-FECHA-DE-HOY
014300           THRU 1100-FECHA-DE-HOY-EXIT
014400        MOVE WS-FECHA-HOY-GUIONES TO SEL0-START-DATE
014500     END-IF
014600
014700     IF QRY0-END-DATE NOT EQUAL SPACES
014800        MOVE QRY0-END-DATE TO SEL0-END-DATE
014900     ELSE
015000        PERFORM 1100-FECHA-DE-HOY
015100           THRU 1100-FECHA-DE-HOY-EXIT
015200        MOVE WS-FECHA-HOY-GUIONES TO SEL0-END-DATE
015300     END-IF
015400
015500     MOVE SPACES TO SEL0-DATE
015600     .
015700 1000-ARMA-FECHA-EXIT.
015800     EXIT.
015900
016000 1100-FECHA-DE-HOY.
016100
016200     ACCEPT WS-FECHA-HOY-AAAAMMDD FROM DATE YYYYMMDD
016300
016400     MOVE WS-HOY-ANIO TO WS-FECHA-HOY-GUIONES (1:4)
016500     MOVE '-'          TO WS-FECHA-HOY-GUIONES (5:1)
016600     MOVE WS-HOY-MES   TO WS-FECHA-HOY-GUIONES (6:2)
016700     MOVE '-'          TO WS-FECHA-HOY-GUIONES (8:1)
016800     MOVE WS-HOY-DIA   TO WS-FECHA-HOY-GUIONES (9:2)
016900     .
017000 1100-FECHA-DE-HOY-EXIT.
017100     EXIT.
017200******************************************************************
017300*     2000-ARMA-FILTROS - COPIA LA LISTA DE FILTROS SIN TOCAR    *
017400******************************************************************
017500 2000-ARMA-FILTROS.
017600
017700     MOVE QRY0-CANT-FILTROS TO SEL0-CANT-FILTROS
017800
017900     PERFORM 2100-COPIA-UN-FILTRO
018000        THRU 2100-COPIA-UN-FILTRO-EXIT
018100        VARYING CN-IX FROM 1 BY 1
018200        UNTIL CN-IX GREATER THAN SEL0-CANT-FILTROS
018300     .
018400 2000-ARMA-FILTROS-EXIT.
018500     EXIT.
018600
018700 2100-COPIA-UN-FILTRO.
018800
018900     MOVE QRY0-FILTRO (CN-IX) TO SEL0-FILTRO (CN-IX)
019000
019100     IF SW-TRACE-ACTIVO
019200        MOVE QRY0-FILTRO (CN-IX) TO WS-FILTRO-VISTA
019300        DISPLAY 'NEOQ0200 - FILTRO ' CN-IX ': '
019400                WS-FILTRO-TRAMO-1 WS-FILTRO-TRAMO-2
019500                WS-FILTRO-TRAMO-3
019600     END-IF
019700     .
019800 2100-COPIA-UN-FILTRO-EXIT.
019900     EXIT.
