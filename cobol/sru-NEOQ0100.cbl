000100******************************************************************
000200* Program name:    NEOQ0100                                     *
000300* Original author: rvaccaro.                                    *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  --------------------------------------*
000800* 14/03/1987 rvaccaro      Version inicial. Desarma una linea    *
000900*                          CSV del maestro y carga una entrada   *
001000*                          de NEOQNEO0 mas su indice de fecha.    *
001100* 19/08/1989 lpaiva        RQ-8934 la busqueda/alta de casillero *
001200*                          de fecha pasa del archivo indexado    *
001300*                          VSAM a la tabla NEOQIDX0.              *
001400* 14/11/1991 lpaiva        RQ-9042 agrega validacion de campo    *
001500*                          NEO-REFERENCE-ID por clase NUMERICA   *
001600*                          antes de indexar (rechaza basura de   *
001700*                          fin de archivo).                       *
001800* 23/09/1998 jsantillan    RQ-Y2K-04 amplia APR0-APPROACH-DATE    *
001900*                          a AAAA-MM-DD (10 posiciones).          *
002000* 02/12/2003 dcorvalan     RQ-2456 no incrementa contadores del   *
002100*                          llamador; se limita a devolver la      *
002200*                          entidad cargada por LINKAGE.           *
002300******************************************************************
002400*                                                                *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NEOQ0100.
003000 AUTHOR. RAUL VACCARO.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 14/03/1987.
003300 DATE-COMPILED. 02/12/2003.
003400 SECURITY. CONFIDENTIAL.
003500******************************************************************
003600*                                                                *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                                *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400        CLASS NEOQ-DIGITOS IS '0' THRU '9'.
004500******************************************************************
004600*                                                                *
004700*                      D A T A   D I V I S I O N                *
004800*                                                                *
004900******************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  SW-SWITCHES.
005300     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
005400         88  REG-88-VALIDO                        VALUE 'S'.
005500         88  REG-88-INVALIDO                       VALUE 'N'.
005600     05  FILLER                         PIC X(05).
005700
005800 01  CN-VARIABLES.
005900     05  CN-BUSCA-IX                    PIC 9(04) COMP.
006000     05  FILLER                         PIC X(05).
006100******************************************************************
006200*     AREA DE TRABAJO PARA LA ENTRADA APR0 DESARMADA             *
006300******************************************************************
006400 01  WS-ENT-APROX.
006500     COPY NEOQAPR0.
006600 01  WS-ENT-APROX-R REDEFINES WS-ENT-APROX.
006700     05  WS-ENT-APROX-BYTES             PIC X(96).
006800******************************************************************
006900*     REDEFINES PARA UNSTRING DE LOS CAMPOS NUMERICOS            *
007000******************************************************************
007100 01  WS-CAMPOS-NUM.
007200     05  WS-DIAM-STR                    PIC 9(04).9(09).
007300     05  WS-DIST-STR                    PIC 9(09).9(06).
007400     05  FILLER                         PIC X(05).
007500 01  WS-CAMPOS-NUM-R REDEFINES WS-CAMPOS-NUM.
007600     05  WS-DIAM-STR-X                  PIC X(14).
007700     05  WS-DIST-STR-X                  PIC X(16).
007800     05  FILLER                         PIC X(05).
007900
008000 LINKAGE SECTION.
008100 01  LN-LINEA-MAESTRO                   PIC X(200).
008200 01  LN-LINEA-MAESTRO-R REDEFINES LN-LINEA-MAESTRO.
008300     05  LN-PRIMER-CAMPO                PIC X(10).
008400     05  FILLER                         PIC X(190).
008500
008600 01  LN-TABLA-NEO.
008700     COPY NEOQNEO0.
008800
008900 01  LN-TABLA-INDICE.
009000     COPY NEOQIDX0.
009100
009200 PROCEDURE DIVISION USING LN-LINEA-MAESTRO
009300                          LN-TABLA-NEO
009400                          LN-TABLA-INDICE.
009500******************************************************************
009600*                    0000-MAINLINE                               *
009700******************************************************************
009800 0000-MAINLINE.
009900
010000     PERFORM 1000-DESARMA
010100        THRU 1000-DESARMA-EXIT
010200
010300     IF REG-88-VALIDO
010400        PERFORM 2000-CARGA-ENTIDAD
010500           THRU 2000-CARGA-ENTIDAD-EXIT
010600        PERFORM 3000-INDEXA
010700           THRU 3000-INDEXA-EXIT
010800     END-IF
010900
011000     GOBACK.
011100
011200 1000-DESARMA.
011300
011400     MOVE 'S' TO SW-REGISTRO-VALIDO
011500
011600     IF LN-PRIMER-CAMPO EQUAL SPACES OR LOW-VALUES
011700        MOVE 'N' TO SW-REGISTRO-VALIDO
011800        GO TO 1000-DESARMA-EXIT
011900     END-IF
012000
012100     INITIALIZE WS-ENT-APROX
012200
012300     UNSTRING LN-LINEA-MAESTRO DELIMITED BY ','
012400         INTO APR0-NEO-REFERENCE-ID
012500              APR0-NEO-NAME
012600              WS-DIAM-STR-X
012700              APR0-HAZARDOUS-FLAG
012800              APR0-APPROACH-DATE
012900              APR0-APPROACH-DATE-FULL
013000              WS-DIST-STR-X
013100     END-UNSTRING
013200
013300     MOVE WS-DIAM-STR TO APR0-DIAMETER-MIN-KM
013400     MOVE WS-DIST-STR TO APR0-MISS-DISTANCE-KM
013500
013600*    RQ-9042: 1991 - DESCARTA BASURA DE FIN DE ARCHIVO O LINEAS
013700*    MAL FORMADAS QUE NO TRAEN UN ID NUMERICO EN LA PRIMER
013800*    POSICION.
013900     IF APR0-NEO-REFERENCE-ID (1:1) IS NOT NEOQ-DIGITOS
014000        MOVE 'N' TO SW-REGISTRO-VALIDO
014100     END-IF
014200     .
014300 1000-DESARMA-EXIT.
014400     EXIT.
014500******************************************************************
014600*     2000-CARGA-ENTIDAD - ALTA EN LA TABLA COMPARTIDA NEOQNEO0  *
014700******************************************************************
014800 2000-CARGA-ENTIDAD.
014900
015000     ADD 1 TO NEO0-CANT-ENTRADAS
015100
015200     MOVE APR0-NEO-REFERENCE-ID
015300       TO NEO0-ID (NEO0-CANT-ENTRADAS)
015400     MOVE APR0-NEO-NAME
015500       TO NEO0-NAME (NEO0-CANT-ENTRADAS)
015600     MOVE APR0-DIAMETER-MIN-KM
015700       TO NEO0-DIAMETER-MIN-KM (NEO0-CANT-ENTRADAS)
015800
015900     IF APR0-88-ES-PELIGROSO
016000        MOVE 'S' TO NEO0-HAZARDOUS-FLAG (NEO0-CANT-ENTRADAS)
016100     ELSE
016200        MOVE 'N' TO NEO0-HAZARDOUS-FLAG (NEO0-CANT-ENTRADAS)
016300     END-IF
016400
016500*    LA ORBITA (APROXIMACION) DE ESTA ENTRADA ES SIEMPRE LA
016600*    UNICA QUE TRAJO EL REGISTRO DE ENTRADA (VER NOTA DE
016700*    DISEÑO EN NEOQNEO0). UN MISMO NEO PUEDE VOLVER A APARECER
016800*    EN OTRA ENTRADA SI TIENE OTRA APROXIMACION EN OTRA FECHA.
016900     MOVE APR0-NEO-NAME
017000       TO ORB0-NEO-NAME (NEO0-CANT-ENTRADAS)
017100     MOVE APR0-MISS-DISTANCE-KM
017200       TO ORB0-MISS-DISTANCE-KM (NEO0-CANT-ENTRADAS)
017300     MOVE APR0-APPROACH-DATE-FULL
017400       TO ORB0-APPROACH-DATE-FULL (NEO0-CANT-ENTRADAS)
017500     MOVE APR0-APPROACH-DATE
017600       TO ORB0-APPROACH-DATE (NEO0-CANT-ENTRADAS)
017700
017800     MOVE 'S' TO NEO0-VIVO (NEO0-CANT-ENTRADAS)
017900     .
018000 2000-CARGA-ENTIDAD-EXIT.
018100     EXIT.
018200******************************************************************
018300*     3000-INDEXA - ALTA/UBICACION DEL CASILLERO DE FECHA        *
018400******************************************************************
018500 3000-INDEXA.
018600
018700     PERFORM 3100-BUSCA-FECHA
018800        THRU 3100-BUSCA-FECHA-EXIT
018900        VARYING CN-BUSCA-IX FROM 1 BY 1
019000        UNTIL CN-BUSCA-IX > IDX0-CANT-FECHAS
019100           OR IDX0-FECHA (CN-BUSCA-IX) EQUAL APR0-APPROACH-DATE
019200
019300     IF CN-BUSCA-IX GREATER THAN IDX0-CANT-FECHAS
019400        ADD 1 TO IDX0-CANT-FECHAS
019500        MOVE APR0-APPROACH-DATE TO IDX0-FECHA (IDX0-CANT-FECHAS)
019600        MOVE ZEROS TO IDX0-CANT-SUBINDICES (IDX0-CANT-FECHAS)
019700        MOVE IDX0-CANT-FECHAS TO CN-BUSCA-IX
019800     END-IF
019900
020000     ADD 1 TO IDX0-CANT-SUBINDICES (CN-BUSCA-IX)
020100     MOVE NEO0-CANT-ENTRADAS
020200       TO IDX0-SUBINDICE (CN-BUSCA-IX,
020300                           IDX0-CANT-SUBINDICES (CN-BUSCA-IX))
020400     .
020500 3000-INDEXA-EXIT.
020600     EXIT.
020700
020800 3100-BUSCA-FECHA.
020900     CONTINUE.
021000 3100-BUSCA-FECHA-EXIT.
021100     EXIT.
