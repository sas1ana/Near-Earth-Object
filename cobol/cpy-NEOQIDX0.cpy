000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEOQIDX0                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLA EN WORKING-STORAGE QUE INDEXA LA TABLA     *
000600*               NEOQNEO0 POR FECHA DE APROXIMACION (APR0-        *
000700*               APPROACH-DATE). CADA CASILLERO (BUCKET) GUARDA   *
000800*               LOS SUBINDICES DE NEO0-ENTRADA QUE APROXIMARON   *
000900*               EN ESA FECHA, EN EL ORDEN EN QUE SE CARGARON.    *
001000*               NO REQUIERE ARCHIVO INDEXADO: SE ARMA UNA SOLA   *
001100*               VEZ EN LA CARGA (NEOQ0100) Y LA CONSULTA         *
001200*               (NEOQ0300) LA RECORRE POR CLAVE DE FECHA.        *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500*                                                                *
001600*           LONGITUD : VARIABLE (CT-MAX-FECHAS CASILLEROS).      *
001700*           PREFIJO  : IDX0.                                     *
001800*                                                                *
001900* Maintenence Log                                                *
002000* Date       Author        Maintenance Requirement.              *
002100* ---------- ------------  --------------------------------------*
002200* 14/03/1987 rvaccaro      Version inicial.                      *
002300* 19/08/1989 lpaiva        RQ-8934 tabla de indice por fecha,     *
002400*                          reemplaza el archivo indexado VSAM    *
002500*                          que se habia evaluado primero.        *
002600******************************************************************
002700     02  NEOQIDX0.
002800         05  IDX0-CANT-FECHAS               PIC 9(04) COMP.
002900         05  IDX0-CASILLERO OCCURS 1000 TIMES
003000                 INDEXED BY IDX0-IX.
003100             10  IDX0-FECHA                 PIC X(10).
003200             10  IDX0-FECHA-R REDEFINES IDX0-FECHA.
003300                 15  IDX0-FECHA-ANIO        PIC X(04).
003400                 15  FILLER                 PIC X(01).
003500                 15  IDX0-FECHA-MES         PIC X(02).
003600                 15  FILLER                 PIC X(01).
003700                 15  IDX0-FECHA-DIA         PIC X(02).
003800             10  IDX0-CANT-SUBINDICES       PIC 9(03) COMP.
003900             10  IDX0-SUBINDICE OCCURS 200 TIMES
004000                     INDEXED BY IDX0-SUB-IX
004100                                            PIC 9(05) COMP.
