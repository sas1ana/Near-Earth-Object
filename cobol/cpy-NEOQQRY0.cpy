000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEOQQRY0                                   *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO DE PARAMETROS DE CONSULTA, LEIDO DEL    *
000600*               ARCHIVO DE PARAMETROS POR NEOQ0000 Y PASADO SIN  *
000700*               NORMALIZAR A NEOQ0200 (ARMADO DE LA CONSULTA).   *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 360 POSICIONES.                          *
001200*           PREFIJO  : QRY0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  --------------------------------------*
001700* 14/03/1987 rvaccaro      Version inicial.                      *
001800* 19/08/1989 lpaiva        RQ-8934 agrega QRY0-RETURN-TYPE.       *
001900******************************************************************
002000     02  NEOQQRY0.
002100         05  QRY0-RESULT-LIMIT              PIC 9(04).
002200         05  QRY0-DATE                      PIC X(10).
002300         05  QRY0-START-DATE                PIC X(10).
002400         05  QRY0-END-DATE                  PIC X(10).
002500         05  QRY0-CANT-FILTROS               PIC 9(02).
002600         05  QRY0-FILTRO OCCURS 10 TIMES
002700                 INDEXED BY QRY0-IX          PIC X(032).
002800         05  QRY0-RETURN-TYPE               PIC X(04).
002900             88  QRY0-88-RETURN-NEO             VALUE 'NEO '.
003000             88  QRY0-88-RETURN-PATH            VALUE 'PATH'.
