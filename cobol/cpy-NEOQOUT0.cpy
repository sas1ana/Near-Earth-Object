000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEOQOUT0                                   *
000400*                                                                *
000500* DESCRIPCION:  LINEA DE SALIDA DEL LISTADO DE RESULTADOS.       *
000600*               UNA LINEA POR CADA NEO QUE SOBREVIVIO A LA       *
000700*               BUSQUEDA POR FECHA Y A LA CADENA DE FILTROS.     *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 080 POSICIONES.                          *
001200*           PREFIJO  : OUT0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  --------------------------------------*
001700* 14/03/1987 rvaccaro      Version inicial.                      *
001800******************************************************************
001900     02  NEOQOUT0.
002000         05  OUT0-ID                        PIC X(10).
002100         05  FILLER                         PIC X(02).
002200         05  OUT0-NAME                      PIC X(20).
002300         05  FILLER                         PIC X(02).
002400         05  OUT0-DIAMETER-MIN-KM           PIC ZZZ9.999999999.
002500         05  FILLER                         PIC X(02).
002600         05  OUT0-HAZARDOUS-FLAG            PIC X(05).
002700         05  FILLER                         PIC X(02).
002800         05  OUT0-CANT-APROXIMACIONES       PIC ZZZ9.
002900         05  FILLER                         PIC X(19).
