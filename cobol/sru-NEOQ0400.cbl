000100******************************************************************
000200* Program name:    NEOQ0400                                     *
000300* Original author: rvaccaro.                                    *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  --------------------------------------*
000800* 14/03/1987 rvaccaro      Version inicial. Aplica un filtro de  *
000900*                          diametro sobre la lista de resultado. *
001000* 19/08/1989 lpaiva        RQ-8934 agrega filtro por bandera de  *
001100*                          peligrosidad y por distancia minima.  *
001200* 14/11/1991 lpaiva        RQ-9042 el filtro de distancia depura *
001300*                          antes por fecha completa mas nombre   *
001400*                          para no contar dos veces la misma     *
001500*                          aproximacion.                          *
001600* 23/09/1998 jsantillan    RQ-Y2K-04 sin impacto; se revisan los *
001700*                          formatos de fecha usados en la clave  *
001800*                          de depuracion del filtro de distancia.*
001900* 02/12/2003 dcorvalan     RQ-2456 version final: parsea los     *
002000*                          filtros CAMPO:OPERADOR:VALOR recibidos*
002100*                          en el selector y encadena filtro tras *
002200*                          filtro sobre la misma lista.           *
002210* 15/03/2004 dcorvalan     RQ-2500 los filtros de diametro y de  *
002220*                          peligrosidad deben correr siempre     *
002230*                          antes que el de distancia, sin        *
002240*                          importar el orden en que llegaron en  *
002250*                          el selector; se recorre la lista de   *
002260*                          filtros en dos pasadas.                *
002270* 22/03/2004 dcorvalan     RQ-2501 WS-VALOR-DIAMETRO-X y         *
002280*                          WS-VALOR-DISTANCIA-X redefinian un    *
002290*                          byte de mas sobre su item base y      *
002295*                          pisaban memoria; se separa el         *
002296*                          desarme (item numerico editado) del   *
002297*                          valor de comparacion (COMP-3).         *
002300******************************************************************
002400*                                                                *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NEOQ0400.
003000 AUTHOR. RAUL VACCARO.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 14/03/1987.
003300 DATE-COMPILED. 22/03/2004.
003400 SECURITY. CONFIDENTIAL.
003500******************************************************************
003600*                                                                *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                                *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400        CLASS NEOQ-ALFA IS 'A' THRU 'Z' 'a' THRU 'z'.
004500******************************************************************
004600*                                                                *
004700*                      D A T A   D I V I S I O N                *
004800*                                                                *
004900******************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  SW-SWITCHES.
005300     05  SW-CUMPLE-FILTRO               PIC X(01) VALUE 'N'.
005400         88  CUMPLE-88-FILTRO                     VALUE 'S'.
005500     05  FILLER                         PIC X(05).
005510
005520 01  CN-PASADAS.
005530     05  CN-PASADA-ACTUAL               PIC 9(01) COMP.
005540         88  CN-88-PASADA-NEO               VALUE 1.
005545         88  CN-88-PASADA-DISTANCIA         VALUE 2.
005548     05  FILLER                         PIC X(05).
005549
005700 01  CT-CONSTANTES.
005800     05  CT-CAMPO-DIAMETRO              PIC X(12) VALUE 'DIAMETER'.
005900     05  CT-CAMPO-PELIGROSO             PIC X(12) VALUE 'IS_HAZARDOUS'.
006000     05  CT-CAMPO-DISTANCIA             PIC X(12) VALUE 'DISTANCE'.
006100     05  CT-VALOR-VERDADERO             PIC X(04) VALUE 'True'.
006200     05  FILLER                         PIC X(05).
006300
006400 01  CN-VARIABLES.
006500     05  CN-FIL-IX                      PIC 9(02) COMP.
006600     05  CN-RES-IX                      PIC 9(05) COMP.
006700     05  CN-DEP-IX                      PIC 9(05) COMP.
006800     05  CN-CANT-DEPURADOS              PIC 9(05) COMP.
006900     05  FILLER                         PIC X(05).
007000******************************************************************
007100*     FILTRO CRUDO CAMPO:OPERADOR:VALOR Y SU REDEFINES POR       *
007200*     TRAMOS FIJOS (LOS TRES CAMPOS SE GRABAN JUSTIFICADOS A LA  *
007300*     IZQUIERDA DENTRO DE SU TRAMO POR NEOQ0200/QRY0-FILTRO).     *
007400******************************************************************
007500 01  WS-FILTRO-CRUDO                    PIC X(32) VALUE SPACES.
007600 01  WS-FILTRO-CRUDO-R REDEFINES WS-FILTRO-CRUDO.
007700     05  WS-FC-CAMPO                    PIC X(12).
007800     05  WS-FC-OPERADOR                 PIC X(02).
007900     05  WS-FC-VALOR                    PIC X(18).
008000
008100 01  WS-FILTRO-NORMAL.
008200     05  WS-FN-CAMPO                    PIC X(12) VALUE SPACES.
008300         88  WS-88-CAMPO-DIAMETRO           VALUE 'DIAMETER'.
008400         88  WS-88-CAMPO-PELIGROSO          VALUE 'IS_HAZARDOUS'.
008500         88  WS-88-CAMPO-DISTANCIA          VALUE 'DISTANCE'.
008600     05  WS-FN-OPERADOR                 PIC X(02) VALUE SPACES.
008700         88  WS-88-OPER-MAYOR                VALUE '> '.
008800         88  WS-88-OPER-IGUAL                VALUE '= '.
008900         88  WS-88-OPER-MAYOR-IGUAL          VALUE '>='.
009000     05  WS-FN-VALOR                    PIC X(18) VALUE SPACES.
009050     05  FILLER                         PIC X(05).
009100******************************************************************
009200*     VALOR NUMERICO DEL FILTRO Y SU REDEFINES SOBRE EL TRAMO   *
009300*     ALFANUMERICO WS-FN-VALOR (DIAMETRO Y DISTANCIA).           *
009400******************************************************************
009450*    RQ-2456: WS-FN-VALOR LLEGA COMO TEXTO CON PUNTO DECIMAL
009460*    REAL (9999.999999999 / 999999999.999999), IGUAL QUE EL
009470*    MAESTRO QUE DESARMA NEOQ0100. SE DESARMA PRIMERO SOBRE UN
009480*    ITEM NUMERICO EDITADO DEL MISMO ANCHO Y RECIEN DESPUES SE
009490*    PASA AL CAMPO NUMERICO QUE USAN LAS COMPARACIONES, PARA NO
009495*    PISAR BYTES DE MAS COMO OCURRIA ANTES DE LA RQ-2501.
009500 01  WS-VALOR-DIAMETRO-STR               PIC 9(04).9(09)
009510                                        VALUE ZERO.
009520 01  WS-VALOR-DIAMETRO-STR-X REDEFINES WS-VALOR-DIAMETRO-STR
009530                                        PIC X(14).
009535
009540 01  WS-VALOR-DIAMETRO                  PIC 9(04)V9(09) COMP-3
009550                                        VALUE ZERO.
009555
009900 01  WS-VALOR-DISTANCIA-STR               PIC 9(09).9(06)
009910                                        VALUE ZERO.
009920 01  WS-VALOR-DISTANCIA-STR-X REDEFINES WS-VALOR-DISTANCIA-STR
009930                                        PIC X(16).
009935
009940 01  WS-VALOR-DISTANCIA                 PIC 9(09)V9(06) COMP-3
009950                                        VALUE ZERO.
010200******************************************************************
010300*     CLAVE DE DEPURACION DEL FILTRO DE DISTANCIA (FECHA        *
010400*     COMPLETA MAS NOMBRE, RQ-9042/1991) Y TABLA DE CLAVES YA   *
010500*     VISTAS DURANTE ESE FILTRO.                                 *
010600******************************************************************
010700 01  WS-CLAVE-DEPURACION.
010800     05  WS-CD-FECHA-FULL               PIC X(17).
010900     05  WS-CD-NOMBRE                   PIC X(20).
010950     05  FILLER                         PIC X(05).
011000
011100 01  WS-CLAVES-VISTAS.
011200     05  WS-CLAVE-VISTA OCCURS 5000 TIMES
011300             INDEXED BY WS-CV-IX.
011400         10  WS-CV-FECHA-FULL           PIC X(17).
011450         10  WS-CV-NOMBRE               PIC X(20).
011480         10  FILLER                     PIC X(05).
011600
011700 LINKAGE SECTION.
011800 01  LN-SELECTOR.
011900     COPY NEOQSEL0.
012000
012100 01  LN-RESULTADO.
012200     COPY NEOQRES0.
012300
012400 PROCEDURE DIVISION USING LN-SELECTOR
012500                          LN-RESULTADO.
012600******************************************************************
012700*                    0000-MAINLINE                               *
012800******************************************************************
012900 0000-MAINLINE.
013000
013010*    RQ-2456: LOS FILTROS DE NEO (DIAMETRO, PELIGROSIDAD) SE
013020*    APLICAN SIEMPRE ANTES QUE LOS DE ORBITA (DISTANCIA), SIN
013030*    IMPORTAR EL ORDEN EN QUE VINIERON EN EL SELECTOR. POR ESO
013040*    SE RECORRE LA LISTA DE FILTROS DOS VECES.
013050     MOVE 1 TO CN-PASADA-ACTUAL
013100     PERFORM 1000-APLICA-UN-FILTRO
013200        THRU 1000-APLICA-UN-FILTRO-EXIT
013300        VARYING CN-FIL-IX FROM 1 BY 1
013400        UNTIL CN-FIL-IX GREATER THAN SEL0-CANT-FILTROS
013405
013410     MOVE 2 TO CN-PASADA-ACTUAL
013420     PERFORM 1000-APLICA-UN-FILTRO
013430        THRU 1000-APLICA-UN-FILTRO-EXIT
013440        VARYING CN-FIL-IX FROM 1 BY 1
013450        UNTIL CN-FIL-IX GREATER THAN SEL0-CANT-FILTROS
013550
013600     PERFORM 6000-COMPACTA
013700        THRU 6000-COMPACTA-EXIT
013800
013900     GOBACK.
014000******************************************************************
014100*     1000-APLICA-UN-FILTRO - PARSEA Y APLICA UN FILTRO          *
014200******************************************************************
014300 1000-APLICA-UN-FILTRO.
014400
014500     MOVE SEL0-FILTRO (CN-FIL-IX) TO WS-FILTRO-CRUDO
014600
014700     PERFORM 1100-NORMALIZA-FILTRO
014800        THRU 1100-NORMALIZA-FILTRO-EXIT
014900
015000     EVALUATE TRUE
015100        WHEN WS-88-CAMPO-DIAMETRO AND CN-88-PASADA-NEO
015200           PERFORM 2000-FILTRA-DIAMETRO
015300              THRU 2000-FILTRA-DIAMETRO-EXIT
015400        WHEN WS-88-CAMPO-PELIGROSO AND CN-88-PASADA-NEO
015500           PERFORM 3000-FILTRA-PELIGROSO
015600              THRU 3000-FILTRA-PELIGROSO-EXIT
015700        WHEN WS-88-CAMPO-DISTANCIA AND CN-88-PASADA-DISTANCIA
015800           PERFORM 4000-FILTRA-DISTANCIA
015900              THRU 4000-FILTRA-DISTANCIA-EXIT
016000        WHEN OTHER
016100*          RQ-2456: CAMPO NO RECONOCIDO, O CAMPO RECONOCIDO
016150*          PERO QUE NO CORRESPONDE A LA PASADA ACTUAL. SE
016175*          IGNORA EL FILTRO EN ESTA PASADA (NO ES UN ERROR).
016300           CONTINUE
016400     END-EVALUATE
016500     .
016600 1000-APLICA-UN-FILTRO-EXIT.
016700     EXIT.
016800******************************************************************
016900*     1100-NORMALIZA-FILTRO - DESARMA CAMPO:OPERADOR:VALOR       *
017000******************************************************************
017100 1100-NORMALIZA-FILTRO.
017200
017300     MOVE SPACES TO WS-FILTRO-NORMAL
017400
017500     UNSTRING WS-FILTRO-CRUDO DELIMITED BY ':'
017600        INTO WS-FN-CAMPO, WS-FN-OPERADOR, WS-FN-VALOR
017700     .
017800 1100-NORMALIZA-FILTRO-EXIT.
017900     EXIT.
018000******************************************************************
018100*     2000-FILTRA-DIAMETRO - REGLA DE NEGOCIO SOBRE DIAMETRO    *
018200******************************************************************
018300 2000-FILTRA-DIAMETRO.
018400
018500     MOVE WS-FN-VALOR (1:14) TO WS-VALOR-DIAMETRO-STR-X
018550     MOVE WS-VALOR-DIAMETRO-STR TO WS-VALOR-DIAMETRO
018600
018700     PERFORM 2100-EVALUA-UN-DIAMETRO
018800        THRU 2100-EVALUA-UN-DIAMETRO-EXIT
018900        VARYING RES0-IX FROM 1 BY 1
019000        UNTIL RES0-IX GREATER THAN RES0-CANT-ENTRADAS
019100     .
019200 2000-FILTRA-DIAMETRO-EXIT.
019300     EXIT.
019400
019500 2100-EVALUA-UN-DIAMETRO.
019600
019700     IF RES0-88-DESCARTADO (RES0-IX)
019800        GO TO 2100-EVALUA-UN-DIAMETRO-EXIT
019900     END-IF
020000
020100     MOVE 'N' TO SW-CUMPLE-FILTRO
020200
020300     EVALUATE TRUE
020400        WHEN WS-88-OPER-MAYOR
020500           IF RES0-DIAMETER-MIN-KM (RES0-IX)
020600                 IS GREATER THAN WS-VALOR-DIAMETRO
020700              MOVE 'S' TO SW-CUMPLE-FILTRO
020800           END-IF
020900        WHEN WS-88-OPER-IGUAL
021000           IF RES0-DIAMETER-MIN-KM (RES0-IX) EQUAL WS-VALOR-DIAMETRO
021100              MOVE 'S' TO SW-CUMPLE-FILTRO
021200           END-IF
021300        WHEN WS-88-OPER-MAYOR-IGUAL
021400           IF RES0-DIAMETER-MIN-KM (RES0-IX)
021500                 IS GREATER THAN OR EQUAL TO WS-VALOR-DIAMETRO
021600              MOVE 'S' TO SW-CUMPLE-FILTRO
021700           END-IF
021800     END-EVALUATE
021900
022000     IF NOT CUMPLE-88-FILTRO
022100        MOVE 'N' TO RES0-VIVO (RES0-IX)
022200     END-IF
022300     .
022400 2100-EVALUA-UN-DIAMETRO-EXIT.
022500     EXIT.
022600******************************************************************
022700*     3000-FILTRA-PELIGROSO - REGLA DE NEGOCIO SOBRE BANDERA    *
022800******************************************************************
022900 3000-FILTRA-PELIGROSO.
023000
023100     PERFORM 3100-EVALUA-UN-PELIGROSO
023200        THRU 3100-EVALUA-UN-PELIGROSO-EXIT
023300        VARYING RES0-IX FROM 1 BY 1
023400        UNTIL RES0-IX GREATER THAN RES0-CANT-ENTRADAS
023500     .
023600 3000-FILTRA-PELIGROSO-EXIT.
023700     EXIT.
023800
023900 3100-EVALUA-UN-PELIGROSO.
024000
024100     IF RES0-88-DESCARTADO (RES0-IX)
024200        GO TO 3100-EVALUA-UN-PELIGROSO-EXIT
024300     END-IF
024400
024500     MOVE 'N' TO SW-CUMPLE-FILTRO
024600
024700*    RQ-8934: EL VALOR DEL FILTRO ES EL LITERAL 'True' PARA
024800*    PEDIR LOS PELIGROSOS Y CUALQUIER OTRA COSA PARA LOS QUE NO
024900*    LO SON. SOLO SE ACEPTAN LOS OPERADORES DE IGUALDAD.
025000     EVALUATE TRUE
025100        WHEN WS-88-OPER-IGUAL
025200           IF WS-FN-VALOR (1:4) EQUAL CT-VALOR-VERDADERO
025300              IF RES0-88-ES-PELIGROSO (RES0-IX)
025400                 MOVE 'S' TO SW-CUMPLE-FILTRO
025500              END-IF
025600           ELSE
025700              IF RES0-88-NO-PELIGROSO (RES0-IX)
025800                 MOVE 'S' TO SW-CUMPLE-FILTRO
025900              END-IF
026000           END-IF
026100     END-EVALUATE
026200
026300     IF NOT CUMPLE-88-FILTRO
026400        MOVE 'N' TO RES0-VIVO (RES0-IX)
026500     END-IF
026600     .
026700 3100-EVALUA-UN-PELIGROSO-EXIT.
026800     EXIT.
026900******************************************************************
027000*     4000-FILTRA-DISTANCIA - REGLA DE NEGOCIO SOBRE DISTANCIA  *
027100*     RQ-9042/1991: ANTES DE COMPARAR SE DEPURA POR FECHA        *
027200*     COMPLETA MAS NOMBRE, DEJANDO LA PRIMERA APARICION DE CADA  *
027300*     APROXIMACION Y DESCARTANDO LAS REPETIDAS.                  *
027400******************************************************************
027500 4000-FILTRA-DISTANCIA.
027600
027700     MOVE WS-FN-VALOR (1:16) TO WS-VALOR-DISTANCIA-STR-X
027750     MOVE WS-VALOR-DISTANCIA-STR TO WS-VALOR-DISTANCIA
027800     MOVE ZERO TO CN-CANT-DEPURADOS
027900
028000     PERFORM 4100-DEPURA-UNA-ENTRADA
028100        THRU 4100-DEPURA-UNA-ENTRADA-EXIT
028200        VARYING RES0-IX FROM 1 BY 1
028300        UNTIL RES0-IX GREATER THAN RES0-CANT-ENTRADAS
028400     .
028500 4000-FILTRA-DISTANCIA-EXIT.
028600     EXIT.
028700
028800 4100-DEPURA-UNA-ENTRADA.
028900
029000     IF RES0-88-DESCARTADO (RES0-IX)
029100        GO TO 4100-DEPURA-UNA-ENTRADA-EXIT
029200     END-IF
029300
029400     MOVE RSB0-APPROACH-DATE-FULL (RES0-IX) TO WS-CD-FECHA-FULL
029500     MOVE RSB0-NEO-NAME (RES0-IX)           TO WS-CD-NOMBRE
029600
029700     PERFORM 4200-BUSCA-CLAVE-VISTA
029800        THRU 4200-BUSCA-CLAVE-VISTA-EXIT
029900        VARYING CN-DEP-IX FROM 1 BY 1
030000        UNTIL CN-DEP-IX GREATER THAN CN-CANT-DEPURADOS
030100           OR (WS-CV-FECHA-FULL (CN-DEP-IX) EQUAL WS-CD-FECHA-FULL
030200               AND WS-CV-NOMBRE (CN-DEP-IX) EQUAL WS-CD-NOMBRE)
030300
030400     IF CN-DEP-IX LESS THAN OR EQUAL CN-CANT-DEPURADOS
030500*       RQ-9042: MISMA APROXIMACION YA VISTA. SE DESCARTA ESTA
030600*       ENTRADA REPETIDA SIN EVALUAR EL OPERADOR.
030700        MOVE 'N' TO RES0-VIVO (RES0-IX)
030800        GO TO 4100-DEPURA-UNA-ENTRADA-EXIT
030900     END-IF
031000
031100     ADD 1 TO CN-CANT-DEPURADOS
031200     MOVE WS-CD-FECHA-FULL TO WS-CV-FECHA-FULL (CN-CANT-DEPURADOS)
031300     MOVE WS-CD-NOMBRE     TO WS-CV-NOMBRE (CN-CANT-DEPURADOS)
031400
031500     MOVE 'N' TO SW-CUMPLE-FILTRO
031600
031700     EVALUATE TRUE
031800        WHEN WS-88-OPER-MAYOR
031900           IF RSB0-MISS-DISTANCE-KM (RES0-IX)
032000                 IS GREATER THAN WS-VALOR-DISTANCIA
032100              MOVE 'S' TO SW-CUMPLE-FILTRO
032200           END-IF
032300        WHEN WS-88-OPER-IGUAL
032400           IF RSB0-MISS-DISTANCE-KM (RES0-IX) EQUAL WS-VALOR-DISTANCIA
032500              MOVE 'S' TO SW-CUMPLE-FILTRO
032600           END-IF
032700        WHEN WS-88-OPER-MAYOR-IGUAL
032800           IF RSB0-MISS-DISTANCE-KM (RES0-IX)
032900                 IS GREATER THAN OR EQUAL TO WS-VALOR-DISTANCIA
033000              MOVE 'S' TO SW-CUMPLE-FILTRO
033100           END-IF
033200     END-EVALUATE
033300
033400     IF NOT CUMPLE-88-FILTRO
033500        MOVE 'N' TO RES0-VIVO (RES0-IX)
033600     END-IF
033700     .
033800 4100-DEPURA-UNA-ENTRADA-EXIT.
033900     EXIT.
034000
034100 4200-BUSCA-CLAVE-VISTA.
034200     CONTINUE.
034300 4200-BUSCA-CLAVE-VISTA-EXIT.
034400     EXIT.
034500******************************************************************
034600*     6000-COMPACTA - QUITA DE LA LISTA LAS ENTRADAS DESCARTADAS*
034700*     POR ALGUN FILTRO, PRESERVANDO EL ORDEN DE APARICION.       *
034800******************************************************************
034900 6000-COMPACTA.
035000
035100     MOVE ZERO TO CN-RES-IX
035200
035300     PERFORM 6100-COMPACTA-UNA-ENTRADA
035400        THRU 6100-COMPACTA-UNA-ENTRADA-EXIT
035500        VARYING RES0-IX FROM 1 BY 1
035600        UNTIL RES0-IX GREATER THAN RES0-CANT-ENTRADAS
035700
035800     MOVE CN-RES-IX TO RES0-CANT-ENTRADAS
035900     .
036000 6000-COMPACTA-EXIT.
036100     EXIT.
036200
036300 6100-COMPACTA-UNA-ENTRADA.
036400
036500     IF RES0-88-VIVO (RES0-IX)
036600        ADD 1 TO CN-RES-IX
036700        IF CN-RES-IX NOT EQUAL RES0-IX
036800           MOVE RES0-ENTRADA (RES0-IX) TO RES0-ENTRADA (CN-RES-IX)
036900        END-IF
037000     END-IF
037100     .
037200 6100-COMPACTA-UNA-ENTRADA-EXIT.
037300     EXIT.
