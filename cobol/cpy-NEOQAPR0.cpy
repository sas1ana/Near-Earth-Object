000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEOQAPR0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO PARA UN REGISTRO DE APROXIMACION *
000600*               (CLOSE-APPROACH) LEIDO DEL MAESTRO DE ENTRADA.   *
000700*               SE ARMA POR UNSTRING DE LA LINEA CSV LEIDA POR   *
000800*               NEOQ0100 Y SE UTILIZA COMO INSUMO PARA CARGAR    *
000900*               UNA ENTRADA DE LA TABLA NEOQNEO0.                *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 096 POSICIONES.                          *
001400*           PREFIJO  : APR0.                                    *
001500*                                                                *
001600* Maintenence Log                                                *
001700* Date       Author        Maintenance Requirement.              *
001800* ---------- ------------  --------------------------------------*
001900* 14/03/1987 rvaccaro      Version inicial - carga de aproxima-  *
002000*                          ciones NEO para NEOQ0100.             *
002100* 23/09/1998 jsantillan    RQ-Y2K-04 agrega APR0-APPROACH-DATE-   *
002200*                          FULL para clave de deduplicacion.     *
002300******************************************************************
002400     02  NEOQAPR0.
002500         05  APR0-NEO-REFERENCE-ID          PIC X(10).
002600         05  APR0-NEO-NAME                  PIC X(20).
002700         05  APR0-DIAMETER-MIN-KM           PIC 9(04)V9(09)
002800                                            COMP-3.
002900         05  APR0-HAZARDOUS-FLAG            PIC X(05).
003000             88  APR0-88-ES-PELIGROSO           VALUE 'True '.
003100             88  APR0-88-NO-PELIGROSO           VALUE 'False'.
003200         05  APR0-APPROACH-DATE             PIC X(10).
003300         05  APR0-APPROACH-DATE-R REDEFINES
003400             APR0-APPROACH-DATE.
003500             10  APR0-APPROACH-DATE-ANIO    PIC X(04).
003600             10  FILLER                     PIC X(01).
003700             10  APR0-APPROACH-DATE-MES     PIC X(02).
003800             10  FILLER                     PIC X(01).
003900             10  APR0-APPROACH-DATE-DIA     PIC X(02).
004000         05  APR0-APPROACH-DATE-FULL        PIC X(17).
004100         05  APR0-MISS-DISTANCE-KM          PIC 9(09)V9(06)
004200                                            COMP-3.
004300         05  FILLER                         PIC X(06).
