000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEOQNEO0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION CON LA TABLA MAESTRA DE     *
000600*               ENTIDADES NEO/APROXIMACION QUE SE PASA POR       *
000700*               REFERENCIA ENTRE NEOQ0000, NEOQ0100, NEOQ0300 Y  *
000800*               NEOQ0400. CADA ENTRADA REPRESENTA UN NEO CON LA  *
000900*               UNICA APROXIMACION QUE TRAJO EL REGISTRO DE      *
001000*               ENTRADA QUE LA ORIGINO (UN NEO PUEDE APARECER EN *
001100*               VARIAS ENTRADAS SI TIENE VARIAS APROXIMACIONES). *
001200*                                                                *
001300* -------------------------------------------------------------- *
001400*                                                                *
001500*           LONGITUD : VARIABLE (CT-MAX-NEOS ENTRADAS DE 112).   *
001600*           PREFIJO  : NEO0 / ORB0.                              *
001700*                                                                *
001800* Maintenence Log                                                *
001900* Date       Author        Maintenance Requirement.              *
002000* ---------- ------------  --------------------------------------*
002100* 14/03/1987 rvaccaro      Version inicial.                      *
002200* 19/08/1989 lpaiva        RQ-8934 se agrega ORB0-APPROACH-DATE  *
002300*                          a cada entrada para no perder la      *
002400*                          fecha corta usada como clave de indice*
002500* 23/09/1998 jsantillan    RQ-Y2K-04 se lleva el limite de la     *
002600*                          tabla de 2000 a CT-MAX-NEOS (5000).   *
002700******************************************************************
002800     02  NEOQNEO0.
002900         05  NEO0-CANT-ENTRADAS             PIC 9(05) COMP.
003000         05  NEO0-ENTRADA OCCURS 5000 TIMES
003100                 INDEXED BY NEO0-IX.
003200             10  NEO0-ID                    PIC X(10).
003300             10  NEO0-NAME                  PIC X(20).
003400             10  NEO0-DIAMETER-MIN-KM       PIC 9(04)V9(09)
003500                                            COMP-3.
003600             10  NEO0-HAZARDOUS-FLAG        PIC X(01).
003700                 88  NEO0-88-ES-PELIGROSO       VALUE 'S'.
003800                 88  NEO0-88-NO-PELIGROSO       VALUE 'N'.
003900             10  NEO0-ORBITA.
004000                 15  ORB0-NEO-NAME          PIC X(20).
004100                 15  ORB0-MISS-DISTANCE-KM  PIC 9(09)V9(06)
004200                                            COMP-3.
004300                 15  ORB0-APPROACH-DATE-FULL
004400                                            PIC X(17).
004500                 15  ORB0-APPROACH-DATE     PIC X(10).
004600             10  NEO0-VIVO                  PIC X(01) VALUE 'S'.
004700                 88  NEO0-88-VIVO               VALUE 'S'.
004800                 88  NEO0-88-DESCARTADO         VALUE 'N'.
004900             10  FILLER                     PIC X(05).
