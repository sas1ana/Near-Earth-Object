000100******************************************************************
000200* Program name:    NEOQ0300                                     *
000300* Original author: rvaccaro.                                    *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  --------------------------------------*
000800* 14/03/1987 rvaccaro      Version inicial. Busqueda EQUALS      *
000900*                          contra un unico casillero de fecha.   *
001000* 19/08/1989 lpaiva        RQ-8934 agrega busqueda BETWEEN con   *
001100*                          recorrido calendario dia por dia y    *
001200*                          fusion contra la tabla NEOQIDX0.      *
001300* 14/11/1991 lpaiva        RQ-9042 valida formato AAAA-MM-DD de  *
001400*                          cada fecha buscada antes de fusionar. *
001500* 23/09/1998 jsantillan    RQ-Y2K-04 el recorrido calendario ya  *
001600*                          usaba 4 digitos de anio; se revisan   *
001700*                          los limites de siglo (divisible por   *
001800*                          100 y por 400) en 1500-ES-BISIESTO.   *
001900* 02/12/2003 dcorvalan     RQ-2456 delega el filtrado por        *
002000*                          atributos y distancia a NEOQ0400 y    *
002100*                          trunca al limite pedido al final.     *
002200******************************************************************
002300*                                                                *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  NEOQ0300.
002900 AUTHOR. RAUL VACCARO.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. 14/03/1987.
003200 DATE-COMPILED. 02/12/2003.
003300 SECURITY. CONFIDENTIAL.
003400******************************************************************
003500*                                                                *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300        CLASS NEOQ-DIGITOS IS '0' THRU '9'.
004400******************************************************************
004500*                                                                *
004600*                      D A T A   D I V I S I O N                *
004700*                                                                *
004800******************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  SW-SWITCHES.
005200     05  SW-FIN-RANGO                   PIC X(01) VALUE 'N'.
005300         88  FIN-88-RANGO                         VALUE 'S'.
005400     05  FILLER                         PIC X(05).
005500
005600 01  CT-CONSTANTES.
005700     05  CT-FILTRO                      PIC X(08) VALUE 'NEOQ0400'.
005800     05  FILLER                         PIC X(05).
005900******************************************************************
006000*     TABLA DE DIAS POR MES (ANIO NO BISIESTO) Y SU REDEFINES   *
006100******************************************************************
006200 01  CT-MESES-INIT.
006300     05  FILLER                         PIC 9(02) VALUE 31.
006400     05  FILLER                         PIC 9(02) VALUE 28.
006500     05  FILLER                         PIC 9(02) VALUE 31.
006600     05  FILLER                         PIC 9(02) VALUE 30.
006700     05  FILLER                         PIC 9(02) VALUE 31.
006800     05  FILLER                         PIC 9(02) VALUE 30.
006900     05  FILLER                         PIC 9(02) VALUE 31.
007000     05  FILLER                         PIC 9(02) VALUE 31.
007100     05  FILLER                         PIC 9(02) VALUE 30.
007200     05  FILLER                         PIC 9(02) VALUE 31.
007300     05  FILLER                         PIC 9(02) VALUE 30.
007400     05  FILLER                         PIC 9(02) VALUE 31.
007500 01  CT-MESES REDEFINES CT-MESES-INIT.
007600     05  CT-DIAS-POR-MES                PIC 9(02) OCCURS 12 TIMES.
007700******************************************************************
007800*     CONTADORES Y SUBINDICES DE TRABAJO                        *
007900******************************************************************
008000 01  CN-VARIABLES.
008100     05  CN-BUSCA-IX                    PIC 9(04) COMP.
008200     05  CN-SUB-IX                      PIC 9(03) COMP.
008300     05  CN-NEO-IX                      PIC 9(05) COMP.
008400     05  CN-RES-IX                      PIC 9(05) COMP.
008500     05  WS-DIV-AUX                     PIC 9(04) COMP.
008600     05  WS-RESTO-4                     PIC 9(04) COMP.
008700     05  WS-RESTO-100                   PIC 9(04) COMP.
008800     05  WS-RESTO-400                   PIC 9(04) COMP.
008900     05  WS-DIAS-FEBRERO                PIC 9(02) COMP.
009000     05  WS-DIAS-DEL-MES                PIC 9(02) COMP.
009100     05  FILLER                         PIC X(05).
009200******************************************************************
009300*     FECHA DE TRABAJO DEL RECORRIDO BETWEEN Y SU REDEFINES     *
009400******************************************************************
009500 01  WS-FECHA-TRABAJO.
009600     05  WS-FECHA-TRABAJO-ANIO          PIC 9(04).
009700     05  WS-FECHA-TRABAJO-MES           PIC 9(02).
009800     05  WS-FECHA-TRABAJO-DIA           PIC 9(02).
009850     05  FILLER                         PIC X(05).
009900 01  WS-FECHA-TRABAJO-NUM REDEFINES WS-FECHA-TRABAJO
010000                                        PIC 9(08).
010100
010200 01  WS-FECHA-TRABAJO-GUION             PIC X(10) VALUE SPACES.
010300******************************************************************
010400*     FECHA BUSCADA (EQUALS O UN DIA DEL RANGO) Y SU REDEFINES  *
010500******************************************************************
010600 01  WS-FECHA-BUSCADA                   PIC X(10) VALUE SPACES.
010700 01  WS-FECHA-BUSCADA-R REDEFINES WS-FECHA-BUSCADA.
010800     05  WS-FB-ANIO                     PIC X(04).
010900     05  WS-FB-GUION-1                  PIC X(01).
011000     05  WS-FB-MES                      PIC X(02).
011100     05  WS-FB-GUION-2                  PIC X(01).
011200     05  WS-FB-DIA                      PIC X(02).
011300
011400 LINKAGE SECTION.
011500 01  LN-SELECTOR.
011600     COPY NEOQSEL0.
011700
011800 01  LN-TABLA-NEO.
011900     COPY NEOQNEO0.
012000
012100 01  LN-TABLA-INDICE.
012200     COPY NEOQIDX0.
012300
012400 01  LN-RESULTADO.
012500     COPY NEOQRES0.
012600
012700 PROCEDURE DIVISION USING LN-SELECTOR
012800                          LN-TABLA-NEO
012900                          LN-TABLA-INDICE
013000                          LN-RESULTADO.
013100******************************************************************
013200*                    0000-MAINLINE                               *
013300******************************************************************
013400 0000-MAINLINE.
013500
013600     INITIALIZE LN-RESULTADO
013700
013800     EVALUATE TRUE
013900        WHEN SEL0-88-EQUALS
014000           PERFORM 1000-BUSCA-FECHA-UNICA
014100              THRU 1000-BUSCA-FECHA-UNICA-EXIT
014200        WHEN SEL0-88-BETWEEN
014300           PERFORM 2000-BUSCA-RANGO
014400              THRU 2000-BUSCA-RANGO-EXIT
014500     END-EVALUATE
014600
014700     IF SEL0-CANT-FILTROS GREATER THAN ZERO
014800        CALL CT-FILTRO USING LN-SELECTOR
014900                              LN-RESULTADO
015000     END-IF
015100
015200     PERFORM 5000-TRUNCA
015300        THRU 5000-TRUNCA-EXIT
015400
015500     GOBACK.
015600******************************************************************
015700*     1000-BUSCA-FECHA-UNICA - BUSQUEDA EQUALS                   *
015800******************************************************************
015900 1000-BUSCA-FECHA-UNICA.
016000
016100     MOVE SEL0-DATE TO WS-FECHA-BUSCADA
016200
016300     PERFORM 3000-MEZCLA-FECHA
016400        THRU 3000-MEZCLA-FECHA-EXIT
016500     .
016600 1000-BUSCA-FECHA-UNICA-EXIT.
016700     EXIT.
016800******************************************************************
016900*     2000-BUSCA-RANGO - BUSQUEDA BETWEEN, DIA POR DIA           *
017000******************************************************************
017100 2000-BUSCA-RANGO.
017200
017300     MOVE SEL0-START-DATE (1:4) TO WS-FECHA-TRABAJO-ANIO
017400     MOVE SEL0-START-DATE (6:2) TO WS-FECHA-TRABAJO-MES
017500     MOVE SEL0-START-DATE (9:2) TO WS-FECHA-TRABAJO-DIA
017600
017700     PERFORM 2100-FORMATEA-FECHA
017800        THRU 2100-FORMATEA-FECHA-EXIT
017900
018000     MOVE 'N' TO SW-FIN-RANGO
018100
018200     PERFORM 2500-UN-DIA-DEL-RANGO
018300        THRU 2500-UN-DIA-DEL-RANGO-EXIT
018400        UNTIL FIN-88-RANGO
018500     .
018600 2000-BUSCA-RANGO-EXIT.
018700     EXIT.
018800
018900 2100-FORMATEA-FECHA.
019000
019100     MOVE WS-FECHA-TRABAJO-ANIO TO WS-FECHA-TRABAJO-GUION (1:4)
019200     MOVE '-'                   TO WS-FECHA-TRABAJO-GUION (5:1)
019300     MOVE WS-FECHA-TRABAJO-MES  TO WS-FECHA-TRABAJO-GUION (6:2)
019400     MOVE '-'                   TO WS-FECHA-TRABAJO-GUION (8:1)
019500     MOVE WS-FECHA-TRABAJO-DIA  TO WS-FECHA-TRABAJO-GUION (9:2)
019600     .
019700 2100-FORMATEA-FECHA-EXIT.
019800     EXIT.
019900
020000 2500-UN-DIA-DEL-RANGO.
020100
020200     MOVE WS-FECHA-TRABAJO-GUION TO WS-FECHA-BUSCADA
020300
020400     PERFORM 3000-MEZCLA-FECHA
020500        THRU 3000-MEZCLA-FECHA-EXIT
020600
020700     IF WS-FECHA-TRABAJO-GUION IS GREATER THAN OR EQUAL
020800        TO SEL0-END-DATE
020900        MOVE 'S' TO SW-FIN-RANGO
021000     ELSE
021100        PERFORM 2600-AVANZA-UN-DIA
021200           THRU 2600-AVANZA-UN-DIA-EXIT
021300        PERFORM 2100-FORMATEA-FECHA
021400           THRU 2100-FORMATEA-FECHA-EXIT
021500     END-IF
021600     .
021700 2500-UN-DIA-DEL-RANGO-EXIT.
021800     EXIT.
021900******************************************************************
022000*     2600-AVANZA-UN-DIA - ARITMETICA DE CALENDARIO GREGORIANO  *
022100******************************************************************
022200 2600-AVANZA-UN-DIA.
022300
022400     PERFORM 1500-ES-BISIESTO
022500        THRU 1500-ES-BISIESTO-EXIT
022600
022700     IF WS-FECHA-TRABAJO-MES EQUAL 2
022800        MOVE WS-DIAS-FEBRERO TO WS-DIAS-DEL-MES
022900     ELSE
023000        MOVE CT-DIAS-POR-MES (WS-FECHA-TRABAJO-MES)
023100          TO WS-DIAS-DEL-MES
023200     END-IF
023300
023400     IF WS-FECHA-TRABAJO-DIA IS LESS THAN WS-DIAS-DEL-MES
023500        ADD 1 TO WS-FECHA-TRABAJO-DIA
023600     ELSE
023700        MOVE 1 TO WS-FECHA-TRABAJO-DIA
023800        IF WS-FECHA-TRABAJO-MES IS LESS THAN 12
023900           ADD 1 TO WS-FECHA-TRABAJO-MES
024000        ELSE
024100           MOVE 1 TO WS-FECHA-TRABAJO-MES
024200           ADD 1 TO WS-FECHA-TRABAJO-ANIO
024300        END-IF
024400     END-IF
024500     .
024600 2600-AVANZA-UN-DIA-EXIT.
024700     EXIT.
024800
024900 1500-ES-BISIESTO.
025000
025100     DIVIDE WS-FECHA-TRABAJO-ANIO BY 4
025200        GIVING WS-DIV-AUX REMAINDER WS-RESTO-4
025300     DIVIDE WS-FECHA-TRABAJO-ANIO BY 100
025400        GIVING WS-DIV-AUX REMAINDER WS-RESTO-100
025500     DIVIDE WS-FECHA-TRABAJO-ANIO BY 400
025600        GIVING WS-DIV-AUX REMAINDER WS-RESTO-400
025700
025800     IF WS-RESTO-4 EQUAL ZERO
025900        AND (WS-RESTO-100 NOT EQUAL ZERO OR WS-RESTO-400 EQUAL ZERO)
026000        MOVE 29 TO WS-DIAS-FEBRERO
026100     ELSE
026200        MOVE 28 TO WS-DIAS-FEBRERO
026300     END-IF
026400     .
026500 1500-ES-BISIESTO-EXIT.
026600     EXIT.
026700******************************************************************
026800*     3000-MEZCLA-FECHA - FUSIONA UN CASILLERO EN EL RESULTADO  *
026900******************************************************************
027000 3000-MEZCLA-FECHA.
027100
027200*    RQ-9042: 1991 - SI LA FECHA NO TIENE EL FORMATO ESPERADO
027300*    (POR EJEMPLO UN CASILLERO VACIO) SE LA IGNORA EN VEZ DE
027400*    FUSIONAR BASURA.
027500     IF WS-FB-ANIO IS NOT NEOQ-DIGITOS
027600        OR WS-FB-MES IS NOT NEOQ-DIGITOS
027700        OR WS-FB-DIA IS NOT NEOQ-DIGITOS
027800        OR WS-FB-GUION-1 NOT EQUAL '-'
027900        OR WS-FB-GUION-2 NOT EQUAL '-'
028000        GO TO 3000-MEZCLA-FECHA-EXIT
028100     END-IF
028200
028300     PERFORM 3100-BUSCA-CASILLERO
028400        THRU 3100-BUSCA-CASILLERO-EXIT
028500        VARYING CN-BUSCA-IX FROM 1 BY 1
028600        UNTIL CN-BUSCA-IX GREATER THAN IDX0-CANT-FECHAS
028700           OR IDX0-FECHA (CN-BUSCA-IX) EQUAL WS-FECHA-BUSCADA
028800
028900     IF CN-BUSCA-IX GREATER THAN IDX0-CANT-FECHAS
029000        GO TO 3000-MEZCLA-FECHA-EXIT
029100     END-IF
029200
029300     PERFORM 3200-MEZCLA-UN-SUBINDICE
029400        THRU 3200-MEZCLA-UN-SUBINDICE-EXIT
029500        VARYING CN-SUB-IX FROM 1 BY 1
029600        UNTIL CN-SUB-IX GREATER THAN IDX0-CANT-SUBINDICES (CN-BUSCA-IX)
029700     .
029800 3000-MEZCLA-FECHA-EXIT.
029900     EXIT.
030000
030100 3100-BUSCA-CASILLERO.
030200     CONTINUE.
030300 3100-BUSCA-CASILLERO-EXIT.
030400     EXIT.
030500
030600 3200-MEZCLA-UN-SUBINDICE.
030700
030800     MOVE IDX0-SUBINDICE (CN-BUSCA-IX, CN-SUB-IX) TO CN-NEO-IX
030900
031000     PERFORM 3300-BUSCA-EN-RESULTADO
031100        THRU 3300-BUSCA-EN-RESULTADO-EXIT
031200        VARYING CN-RES-IX FROM 1 BY 1
031300        UNTIL CN-RES-IX GREATER THAN RES0-CANT-ENTRADAS
031400           OR RES0-NAME (CN-RES-IX) EQUAL NEO0-NAME (CN-NEO-IX)
031500
031600     IF CN-RES-IX GREATER THAN RES0-CANT-ENTRADAS
031700        PERFORM 3400-AGREGA-RESULTADO
031800           THRU 3400-AGREGA-RESULTADO-EXIT
031900     END-IF
032000     .
032100 3200-MEZCLA-UN-SUBINDICE-EXIT.
032200     EXIT.
032300
032400 3300-BUSCA-EN-RESULTADO.
032500     CONTINUE.
032600 3300-BUSCA-EN-RESULTADO-EXIT.
032700     EXIT.
032800******************************************************************
032900*     3400-AGREGA-RESULTADO - PRIMERA APARICION DE UN NOMBRE    *
033000******************************************************************
033100 3400-AGREGA-RESULTADO.
033200
033300     ADD 1 TO RES0-CANT-ENTRADAS
033400
033500     MOVE NEO0-ID (CN-NEO-IX)
033600       TO RES0-ID (RES0-CANT-ENTRADAS)
033700     MOVE NEO0-NAME (CN-NEO-IX)
033800       TO RES0-NAME (RES0-CANT-ENTRADAS)
033900     MOVE NEO0-DIAMETER-MIN-KM (CN-NEO-IX)
034000       TO RES0-DIAMETER-MIN-KM (RES0-CANT-ENTRADAS)
034100     MOVE NEO0-HAZARDOUS-FLAG (CN-NEO-IX)
034200       TO RES0-HAZARDOUS-FLAG (RES0-CANT-ENTRADAS)
034300     MOVE ORB0-NEO-NAME (CN-NEO-IX)
034400       TO RSB0-NEO-NAME (RES0-CANT-ENTRADAS)
034500     MOVE ORB0-MISS-DISTANCE-KM (CN-NEO-IX)
034600       TO RSB0-MISS-DISTANCE-KM (RES0-CANT-ENTRADAS)
034700     MOVE ORB0-APPROACH-DATE-FULL (CN-NEO-IX)
034800       TO RSB0-APPROACH-DATE-FULL (RES0-CANT-ENTRADAS)
034900     MOVE ORB0-APPROACH-DATE (CN-NEO-IX)
035000       TO RSB0-APPROACH-DATE (RES0-CANT-ENTRADAS)
035100     MOVE 'S'
035200       TO RES0-VIVO (RES0-CANT-ENTRADAS)
035300     .
035400 3400-AGREGA-RESULTADO-EXIT.
035500     EXIT.
035600******************************************************************
035700*     5000-TRUNCA - RECORTA AL LIMITE PEDIDO POR EL SELECTOR    *
035800******************************************************************
035900 5000-TRUNCA.
036000
036100     IF RES0-CANT-ENTRADAS GREATER THAN SEL0-RESULT-LIMIT
036200        MOVE SEL0-RESULT-LIMIT TO RES0-CANT-ENTRADAS
036300     END-IF
036400     .
036500 5000-TRUNCA-EXIT.
036600     EXIT.
