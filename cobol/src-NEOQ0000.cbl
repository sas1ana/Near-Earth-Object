000100******************************************************************
000200* Program name:    NEOQ0000                                     *
000300* Original author: rvaccaro.                                    *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  --------------------------------------*
000800* 14/03/1987 rvaccaro      Version inicial. Motor batch de       *
000900*                          consulta de aproximaciones NEO:       *
001000*                          carga el maestro, arma la consulta y  *
001100*                          emite el listado de resultados.       *
001200* 19/08/1989 lpaiva        RQ-8934 reemplaza el archivo indexado *
001300*                          VSAM de fechas por tabla en working-  *
001400*                          storage (NEOQIDX0), cargada una sola  *
001500*                          vez en 2000-CARGA-MAESTRO.             *
001600* 05/02/1994 lpaiva        RQ-9251 agrega contador de registros  *
001700*                          descartados por PARM ausente y sale   *
001800*                          con mensaje si no hay linea de        *
001900*                          parametros.                           *
002000* 23/09/1998 jsantillan    RQ-Y2K-04 revision de siglo. La        *
002100*                          fecha corta pasa de AAMMDD (6 pos.)   *
002200*                          a AAAA-MM-DD (10 pos.) en todo el      *
002300*                          circuito; ver NEOQAPR0/NEOQNEO0.       *
002400* 11/07/2001 jsantillan    RQ-1123 agrega banda de limite de      *
002500*                          resultados (WS-LIMITE-EDIT) al         *
002600*                          encabezado del listado.                *
002700* 02/12/2003 dcorvalan     RQ-2456 agrega conteo de registros     *
002800*                          leidos del maestro al cierre para      *
002900*                          conciliar contra el archivo de origen. *
003000******************************************************************
003100*                                                                *
003200*          I D E N T I F I C A T I O N  D I V I S I O N         *
003300*                                                                *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  NEOQ0000.
003700 AUTHOR. RAUL VACCARO.
003800 INSTALLATION. IBM Z/OS.
003900 DATE-WRITTEN. 14/03/1987.
004000 DATE-COMPILED. 02/12/2003.
004100 SECURITY. CONFIDENTIAL.
004200******************************************************************
004300*                                                                *
004400*             E N V I R O N M E N T   D I V I S I O N           *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100        C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MAESTRO    ASSIGN       TO MAESTRO
005600                        FILE STATUS IS SW-FILE-STATUS.
005700
005800     SELECT PARM       ASSIGN       TO PARMCONS
005900                        FILE STATUS IS SW-FILE-STATUS.
006000
006100     SELECT SALIDA     ASSIGN       TO SALIDAQ
006200                        FILE STATUS IS SW-FILE-STATUS.
006300******************************************************************
006400*                                                                *
006500*                      D A T A   D I V I S I O N                *
006600*                                                                *
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  MAESTRO
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 200 CHARACTERS.
007300 01  REG-MAESTRO                        PIC X(200).
007400
007500 FD  PARM
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 360 CHARACTERS.
007800 01  REG-PARM.
007900     COPY NEOQQRY0.
008000
008100 FD  SALIDA
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 080 CHARACTERS.
008400 01  REG-SALIDA.
008500     COPY NEOQOUT0.
008600
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*                 SWITCHES Y CONTADORES DE CONTROL              *
009000******************************************************************
009100 01  SW-SWITCHES.
009200     05  SW-FILE-STATUS                 PIC X(02) VALUE SPACE.
009300         88  FS-88-OK                             VALUE '00'.
009400     05  SW-FIN-MAESTRO                 PIC 9(02) VALUE ZEROS.
009500         88  FIN-88-MAESTRO                       VALUE 10.
009600     05  SW-HAY-PARM                    PIC X(01) VALUE 'S'.
009700         88  HAY-88-PARM                          VALUE 'S'.
009800     05  FILLER                         PIC X(05).
009900
010000 01  CT-CONSTANTES.
010100     05  CT-1                           PIC 9(01) COMP VALUE 1.
010200     05  CT-LOADER                      PIC X(08) VALUE 'NEOQ0100'.
010300     05  CT-QRYBLD                      PIC X(08) VALUE 'NEOQ0200'.
010400     05  CT-SEARCHER                    PIC X(08) VALUE 'NEOQ0300'.
010500     05  FILLER                         PIC X(05).
010600
010700 01  CN-CONTADORES.
010800     05  CN-REGS-LEIDOS                 PIC 9(05) COMP.
010900     05  CN-REGS-CARGADOS               PIC 9(05) COMP.
011000     05  CN-REGS-DESCARTADOS            PIC 9(05) COMP.
011100     05  CN-REGS-CONSULTA               PIC 9(05) COMP.
011200     05  CN-REGS-ESCRITOS               PIC 9(05) COMP.
011300     05  FILLER                         PIC X(05).
011400******************************************************************
011500*     REDEFINES DE FECHA DE SISTEMA, LINEA DE MAESTRO Y LIMITE  *
011600******************************************************************
011700 01  WS-FECHA-SISTEMA.
011710     05  WS-FECHA-YYYYMMDD              PIC 9(08).
011720     05  FILLER                         PIC X(05).
011900 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
012000     05  WS-FECHA-ANIO                  PIC 9(04).
012100     05  WS-FECHA-MES                   PIC 9(02).
012200     05  WS-FECHA-DIA                   PIC 9(02).
012300
012400 01  WS-LINEA-MAESTRO                   PIC X(200) VALUE SPACES.
012500 01  WS-LINEA-MAESTRO-R REDEFINES WS-LINEA-MAESTRO.
012600     05  WS-LINEA-PRIMER-CAMPO          PIC X(10).
012700     05  FILLER                         PIC X(190).
012800
012900 01  WS-LIMITE-EDIT                     PIC 9(04) VALUE ZEROS.
013000 01  WS-LIMITE-EDIT-R REDEFINES WS-LIMITE-EDIT
013100                                        PIC ZZZ9.
013200******************************************************************
013300*     AREAS DE TRABAJO COMPARTIDAS CON LOS SUBPROGRAMAS         *
013400******************************************************************
013500 01  WS-TABLA-NEO.
013600     COPY NEOQNEO0.
013700
013800 01  WS-TABLA-INDICE.
013900     COPY NEOQIDX0.
014000
014100 01  WS-SELECTOR.
014200     COPY NEOQSEL0.
014300
014400 01  WS-RESULTADO.
014500     COPY NEOQRES0.
014600
014700 PROCEDURE DIVISION.
014800******************************************************************
014900*                    0000-MAINLINE                               *
015000******************************************************************
015100 0000-MAINLINE.
015200
015300     PERFORM 1000-INICIO
015400        THRU 1000-INICIO-EXIT
015500
015600     PERFORM 2000-CARGA-MAESTRO
015700        THRU 2000-CARGA-MAESTRO-EXIT
015800        UNTIL FIN-88-MAESTRO
015900
016000     PERFORM 4000-CONSULTA
016100        THRU 4000-CONSULTA-EXIT
016200
016300     PERFORM 5000-ESCRIBE-RESULTADOS
016400        THRU 5000-ESCRIBE-RESULTADOS-EXIT
016500
016600     PERFORM 9000-FIN.
016700
016800 1000-INICIO.
016900
017000     ACCEPT WS-FECHA-YYYYMMDD FROM DATE YYYYMMDD
017100
017200     INITIALIZE CN-CONTADORES
017300                WS-TABLA-NEO
017400                WS-TABLA-INDICE
017500                WS-RESULTADO
017600
017700     OPEN INPUT MAESTRO
017800     IF NOT FS-88-OK
017900        DISPLAY 'ERROR OPEN MAESTRO   CODE: ' SW-FILE-STATUS
018000        PERFORM 9000-FIN
018100     END-IF
018200
018300     OPEN INPUT PARM
018400     IF NOT FS-88-OK
018500        DISPLAY 'ERROR OPEN PARMCONS  CODE: ' SW-FILE-STATUS
018600        PERFORM 9000-FIN
018700     END-IF
018800
018900     OPEN OUTPUT SALIDA
019000     IF NOT FS-88-OK
019100        DISPLAY 'ERROR OPEN SALIDAQ   CODE: ' SW-FILE-STATUS
019200        PERFORM 9000-FIN
019300     END-IF
019400*    RQ-9251: 1994 - LA PRIMERA LINEA DE MAESTRO ES CABECERA.
019500     PERFORM 2100-LEE-MAESTRO
019600        THRU 2100-LEE-MAESTRO-EXIT
019700
019800     PERFORM 2100-LEE-MAESTRO
019900        THRU 2100-LEE-MAESTRO-EXIT
020000     .
020100 1000-INICIO-EXIT.
020200     EXIT.
020300
020400 2000-CARGA-MAESTRO.
020500
020600     CALL CT-LOADER USING WS-LINEA-MAESTRO
020700                           WS-TABLA-NEO
020800                           WS-TABLA-INDICE
020900
021000     ADD 1 TO CN-REGS-CARGADOS
021100
021200     PERFORM 2100-LEE-MAESTRO
021300        THRU 2100-LEE-MAESTRO-EXIT
021400     .
021500 2000-CARGA-MAESTRO-EXIT.
021600     EXIT.
021700
021800 2100-LEE-MAESTRO.
021900
022000     READ MAESTRO INTO WS-LINEA-MAESTRO
022100          AT END
022200          MOVE 10 TO SW-FIN-MAESTRO
022300          NOT AT END
022400          ADD 1 TO CN-REGS-LEIDOS
022500     END-READ
022600     .
022700 2100-LEE-MAESTRO-EXIT.
022800     EXIT.
022900******************************************************************
023000*     4000-CONSULTA - ARMADO Y EJECUCION DE LA BUSQUEDA          *
023100******************************************************************
023200 4000-CONSULTA.
023300
023400     PERFORM 4100-LEE-PARM
023500        THRU 4100-LEE-PARM-EXIT
023600
023700     IF NOT HAY-88-PARM
023800        DISPLAY 'SIN LINEA DE PARAMETROS - CONSULTA VACIA'
023900        GO TO 4000-CONSULTA-EXIT
024000     END-IF
024100
024200     CALL CT-QRYBLD USING REG-PARM
024300                           WS-SELECTOR
024400
024500     MOVE SEL0-RESULT-LIMIT TO WS-LIMITE-EDIT
024600
024700     DISPLAY 'NEOQ0000 - LIMITE DE RESULTADOS: ' WS-LIMITE-EDIT-R
024800
024900     CALL CT-SEARCHER USING WS-SELECTOR
025000                             WS-TABLA-NEO
025100                             WS-TABLA-INDICE
025200                             WS-RESULTADO
025300
025400     MOVE RES0-CANT-ENTRADAS TO CN-REGS-CONSULTA
025500     .
025600 4000-CONSULTA-EXIT.
025700     EXIT.
025800
025900 4100-LEE-PARM.
026000
026100     READ PARM INTO REG-PARM
026200          AT END
026300          MOVE 'N' TO SW-HAY-PARM
026400          ADD 1 TO CN-REGS-DESCARTADOS
026500          NOT AT END
026600          MOVE 'S' TO SW-HAY-PARM
026700     END-READ
026800     .
026900 4100-LEE-PARM-EXIT.
027000     EXIT.
027100******************************************************************
027200*     5000-ESCRIBE-RESULTADOS - LISTADO DE SALIDA                *
027300******************************************************************
027400 5000-ESCRIBE-RESULTADOS.
027500
027600     PERFORM 5100-ENCABEZADO
027700        THRU 5100-ENCABEZADO-EXIT
027800
027900     PERFORM 5200-ESCRIBE-UNO
028000        THRU 5200-ESCRIBE-UNO-EXIT
028100        VARYING RES0-IX FROM 1 BY 1
028200        UNTIL RES0-IX > RES0-CANT-ENTRADAS
028300     .
028400 5000-ESCRIBE-RESULTADOS-EXIT.
028500     EXIT.
028600
028700 5100-ENCABEZADO.
028800
028900     MOVE SPACES TO REG-SALIDA
029000     MOVE 'ID        NOMBRE              DIAMETRO' TO OUT0-ID
029100     WRITE REG-SALIDA AFTER ADVANCING TOP-OF-FORM
029200     .
029300 5100-ENCABEZADO-EXIT.
029400     EXIT.
029500
029600 5200-ESCRIBE-UNO.
029700
029800     MOVE SPACES               TO REG-SALIDA
029900     MOVE RES0-ID (RES0-IX)    TO OUT0-ID
030000     MOVE RES0-NAME (RES0-IX)  TO OUT0-NAME
030100     MOVE RES0-DIAMETER-MIN-KM (RES0-IX)
030200                                TO OUT0-DIAMETER-MIN-KM
030300*    RQ-Y2K-04: 1998 - LA BANDERA VIENE COMO 'True '/'False'.
030400     IF RES0-88-ES-PELIGROSO (RES0-IX)
030500        MOVE 'True '            TO OUT0-HAZARDOUS-FLAG
030600     ELSE
030700        MOVE 'False'            TO OUT0-HAZARDOUS-FLAG
030800     END-IF
030900*    CADA ENTIDAD RESULTADO TRAE UNA SOLA APROXIMACION (VER
031000*    NEOQ0100 2200-CARGA-ENTIDAD) POR LO QUE EL CONTADOR DE
031100*    APROXIMACIONES DEL LISTADO ES SIEMPRE 1.
031200     MOVE 1                     TO OUT0-CANT-APROXIMACIONES
031300
031400     WRITE REG-SALIDA AFTER ADVANCING 1 LINE
031500
031600     ADD 1 TO CN-REGS-ESCRITOS
031700     .
031800 5200-ESCRIBE-UNO-EXIT.
031900     EXIT.
032000******************************************************************
032100*     9000-FIN - CIERRE Y ESTADISTICAS DEL PROCESO               *
032200******************************************************************
032300 9000-FIN.
032400
032500     CLOSE MAESTRO
032600     CLOSE PARM
032700     CLOSE SALIDA
032800
032900     DISPLAY 'NEOQ0000 - REGISTROS LEIDOS      : ' CN-REGS-LEIDOS
033000     DISPLAY 'NEOQ0000 - REGISTROS CARGADOS    : ' CN-REGS-CARGADOS
033100     DISPLAY 'NEOQ0000 - REGISTROS DESCARTADOS : ' CN-REGS-DESCARTADOS
033200     DISPLAY 'NEOQ0000 - NEOS ENCONTRADOS      : ' CN-REGS-CONSULTA
033300     DISPLAY 'NEOQ0000 - REGISTROS ESCRITOS    : ' CN-REGS-ESCRITOS
033400
033500     STOP RUN.
