000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEOQSEL0                                   *
000400*                                                                *
000500* DESCRIPCION:  SELECTOR NORMALIZADO QUE ARMA NEOQ0200 A PARTIR  *
000600*               DE NEOQQRY0 Y QUE CONSUME NEOQ0300 PARA REALIZAR *
000700*               LA BUSQUEDA POR FECHA Y APLICAR LOS FILTROS.     *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 361 POSICIONES.                          *
001200*           PREFIJO  : SEL0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  --------------------------------------*
001700* 14/03/1987 rvaccaro      Version inicial.                      *
001800* 19/08/1989 lpaiva        RQ-8934 agrega SEL0-RETURN-TYPE.       *
001900******************************************************************
002000     02  NEOQSEL0.
002100         05  SEL0-TIPO-BUSQUEDA             PIC X(01).
002200             88  SEL0-88-EQUALS                 VALUE 'E'.
002300             88  SEL0-88-BETWEEN                VALUE 'B'.
002400         05  SEL0-DATE                      PIC X(10).
002500         05  SEL0-START-DATE                PIC X(10).
002600         05  SEL0-END-DATE                  PIC X(10).
002700         05  SEL0-RESULT-LIMIT              PIC 9(04).
002800         05  SEL0-CANT-FILTROS              PIC 9(02).
002900         05  SEL0-FILTRO OCCURS 10 TIMES
003000                 INDEXED BY SEL0-IX          PIC X(032).
003100         05  SEL0-RETURN-TYPE               PIC X(04).
003200             88  SEL0-88-RETURN-NEO             VALUE 'NEO '.
003300             88  SEL0-88-RETURN-PATH            VALUE 'PATH'.
