000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEOQRES0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION CON LA LISTA DE RESULTADOS  *
000600*               QUE ARMA NEOQ0300 (BUSQUEDA POR FECHA YA         *
000700*               DEPURADA DE REPETIDOS POR NOMBRE, FILTRADA POR   *
000800*               NEOQ0400 Y TRUNCADA A SEL0-RESULT-LIMIT). LA     *
000900*               PASA NEOQ0000 A 5000-ESCRIBE-RESULTADOS PARA     *
001000*               GRABAR EL LISTADO DE SALIDA.                     *
001100*                                                                *
001200* -------------------------------------------------------------- *
001300*                                                                *
001400*           LONGITUD : VARIABLE (CT-MAX-NEOS ENTRADAS DE 112).   *
001500*           PREFIJO  : RES0 / RSB0.                              *
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  --------------------------------------*
002000* 14/03/1987 rvaccaro      Version inicial.                      *
002100* 23/09/1998 jsantillan    RQ-Y2K-04 se lleva el limite de la     *
002200*                          tabla de 2000 a CT-MAX-NEOS (5000).   *
002300******************************************************************
002400     02  NEOQRES0.
002500         05  RES0-CANT-ENTRADAS             PIC 9(05) COMP.
002600         05  RES0-ENTRADA OCCURS 5000 TIMES
002700                 INDEXED BY RES0-IX.
002800             10  RES0-ID                    PIC X(10).
002900             10  RES0-NAME                  PIC X(20).
003000             10  RES0-DIAMETER-MIN-KM       PIC 9(04)V9(09)
003100                                            COMP-3.
003200             10  RES0-HAZARDOUS-FLAG        PIC X(01).
003300                 88  RES0-88-ES-PELIGROSO       VALUE 'S'.
003400                 88  RES0-88-NO-PELIGROSO       VALUE 'N'.
003500             10  RES0-ORBITA.
003600                 15  RSB0-NEO-NAME          PIC X(20).
003700                 15  RSB0-MISS-DISTANCE-KM  PIC 9(09)V9(06)
003800                                            COMP-3.
003900                 15  RSB0-APPROACH-DATE-FULL
004000                                            PIC X(17).
004100                 15  RSB0-APPROACH-DATE     PIC X(10).
004200             10  RES0-VIVO                  PIC X(01) VALUE 'S'.
004300                 88  RES0-88-VIVO               VALUE 'S'.
004400                 88  RES0-88-DESCARTADO         VALUE 'N'.
004500             10  FILLER                     PIC X(05).
